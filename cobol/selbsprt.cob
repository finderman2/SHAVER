000100*  02/01/26 rhh - Created.  132 col print file.                           
000110*                                                                         
000120      select Print-File         assign to "REPORTOUT"                     
000130             organization  is line sequential                             
000140             file status   is BS-Prt-Status.                              
000150*                                                                         
