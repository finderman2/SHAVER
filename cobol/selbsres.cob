000100*  02/01/26 rhh - Created.                                                
000110*                                                                         
000120      select Results-Out-File   assign to "RESULTSOUT"                    
000130             organization  is line sequential                             
000140             file status   is BS-Res-Status.                              
000150*                                                                         
