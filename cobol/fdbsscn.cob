000100*****************************************************                     
000110*                                                   *                     
000120*   Record Definition For Scenario Input File      *                      
000130*        (Battery Storage Analysis)                *                      
000140*      No key - processed in arrival order         *                      
000150*****************************************************                     
000160*  File size 35 bytes - line sequential, fixed layout.                    
000170*                                                                         
000180*  Field widths per the analysis spec sheet handed down                   
000190*   by J Reeves, Engineering - sums to 31 data chars,                     
000200*   padded to 35 for future fields (see note of 11/01/26).                
000210*                                                                         
000220* 02/01/26 rhh - Created.                                                 
000230* 11/01/26 rhh - Padded record to 35 bytes, Reeves wants                  
000240*                room for a rate-schedule code "later".                   
000250*                                                                         
000260  FD  Scenario-In-File                                                    
000270      label records are standard                                          
000280      record contains 35 characters.                                      
000290*                                                                         
000300*  Valid ranges enforced by bs010 AA030-Validate-Scenario:                
000310*   peak load 10-1000 kw, peak dur 0.5-8.0 hrs/day,                       
000320*   batt power 10-1000 kw, batt cap 10-2000 kwh,                          
000330*   demand charge $5-$50/kw/mo, cost $100-$1000/kwh,                      
000340*   analysis years 5-30.                                                  
000350  01  BS-Scenario-Record.                                                 
000360      03  BS-Scn-Id                pic x(08).                             
000370      03  BS-Scn-Peak-Load-Kw      pic 9(04).                             
000380      03  BS-Scn-Peak-Dur-Hrs      pic 9(02)v9.                           
000390      03  BS-Scn-Batt-Power-Kw     pic 9(04).                             
000400      03  BS-Scn-Batt-Cap-Kwh      pic 9(04).                             
000410      03  BS-Scn-Demand-Charge     pic 9(02).                             
000420      03  BS-Scn-Cost-Per-Kwh      pic 9(04).                             
000430      03  BS-Scn-Analysis-Years    pic 9(02).                             
000440      03  filler                   pic x(04).                             
000450*                                                                         
