000100*****************************************************                     
000110*                                                   *                     
000120*      Battery Storage Cash-Flow Calc Engine       *                      
000130*                                                   *                     
000140*****************************************************                     
000150*                                                                         
000160  identification          division.                                       
000170*=======================================                                  
000180*                                                                         
000190       program-id.         bs020.                                         
000200       author.             R H Harding.                                   
000210       installation.       Meridian Data Systems.                         
000220       date-written.       18/06/86.                                      
000230       date-compiled.                                                     
000240       security.           Copyright (C) 1986-2026 and                    
000250                            later, R A Sellers.                           
000260                            Distributed under the GNU                     
000270                            General Public License.                       
000280                            See file COPYING.                             
000290*                                                                         
000300*    Remarks.             Given one analysis scenario                     
000310*                          (power, energy, cost and                       
000320*                          tariff data for a proposed                     
000330*                          battery storage install)                       
000340*                          this routine derives the                       
000350*                          installed system cost, the                     
000360*                          achievable peak-demand                         
000370*                          reduction, the resulting                       
000380*                          annual demand-charge                           
000390*                          saving, the year by year                       
000400*                          cumulative NPV schedule at                     
000410*                          a fixed discount rate, the                     
000420*                          simple payback year and                        
000430*                          the project internal rate                      
000440*                          of return.                                     
000450*                                                                         
000460*    Version.             See Ws-Prog-Name below.                         
000470*                                                                         
000480*    Called Modules.      None.                                           
000490*                                                                         
000500*    Functions Used.      None - intrinsic FUNCTIONs                      
000510*                          not used, see House Std                        
000520*                          14.  Exponentiation done                       
000530*                          with COMPUTE and repeated                      
000540*                          multiply only.                                 
000550*                                                                         
000560*    Files Used.          None - called with a                            
000570*                          linkage block, see                             
000580*                          wsbscalc.cob.                                  
000590*                                                                         
000600*    Error Messages Used. None - out of range data is                     
000610*                          rejected by the caller                         
000620*                          (bs010) before this                            
000630*                          routine is entered.                            
000640*                                                                         
000650* Changes:                                                                
000660* 18/06/86 rhh - 1.00.00 Created for the Fenwick                          
000670*                Utility Economics job.                                   
000680* 02/09/86 rhh - 1.00.01 Energy-limited reduction now                     
000690*                carries 4 decimals ahead of the                          
000700*                final store, per Reeves' drift                           
000710*                complaint on the 210 kwh test case.                      
000720* 11/02/87 djf - 1.00.02 Added payback-year search,                       
000730*                sentinel 99.                                             
000740* 04/11/88 djf - 1.01.00 IRR added, bisection per                         
000750*                Engineering memo EE-114.  Lo/Hi                          
000760*                bracket -0.99 to 10.00.                                  
000770* 23/07/91 srp - 1.01.01 Guard added for zero annual                      
000780*                saving and for no sign change in the                     
000790*                bracket - report Irr zero.                               
000800* 19/03/94 tmo - 1.01.02 Discount factor widened to 6                     
000810*                decimals, was losing a cent over a                       
000820*                30 year horizon.                                         
000830* 14/01/99 tmo - 1.02.00 Year 2000 date field review                      
000840*                - no 2 digit year fields found in                        
000850*                this routine, none changed.                              
000860* 30/08/02 djf - 1.02.01 Npv table widened to 31                          
000870*                occurrences (year 0 through year 30)                     
000880*                to match Analysis-Years max.                             
000890* 16/04/24 ras         - Copyright notice update                          
000900*                superseding all previous notices.                        
000910* 09/01/26 rhh - 1.03.00 Re-coded from the old                            
000920*                bs-calc worksheet macro as a proper                      
000930*                CALLed subprogram of bs010.                              
000940*                                                                         
000950*****************************************************                     
000960*                                                                         
000970* Copyright Notice.                                                       
000980* ****************                                                        
000990*                                                                         
001000* This notice supersedes all prior copyright notices.                     
001010*                                                                         
001020* These files and programs are part of the Meridian                       
001030* Energy Systems suite and is Copyright (c)                               
001040* R A Sellers, 1976-2026 and later.                                       
001050*                                                                         
001060* This program is free software; you can redistribute                     
001070* it and/or modify it under the terms of the GNU                          
001080* General Public License as published by the Free                         
001090* Software Foundation, version 3 and later, as                            
001100* revised for personal usage only and that includes                       
001110* use within a business but excludes repackaging or                       
001120* resale in any way.                                                      
001130*                                                                         
001140* This program is distributed in the hope that it                         
001150* will be useful, but WITHOUT ANY WARRANTY, without                       
001160* even the implied warranty of MERCHANTABILITY or                         
001170* FITNESS FOR A PARTICULAR PURPOSE.                                       
001180*                                                                         
001190* You should have received a copy of the GNU General                      
001200* Public License along with this program; see the                         
001210* file COPYING.                                                           
001220*                                                                         
001230*****************************************************                     
001240*                                                                         
001250  environment             division.                                       
001260*=======================================                                  
001270*                                                                         
001280  configuration           section.                                        
001290  special-names.                                                          
001300      CRT STATUS    is  Ws-Crt-Status.                                    
001310*                                                                         
001320  input-output            section.                                        
001330*---------------------------------------                                  
001340      file-control.                                                       
001350*                                                                         
001360  data                    division.                                       
001370*=======================================                                  
001380*                                                                         
001390  working-storage         section.                                        
001400*---------------------------------------                                  
001410*                                                                         
001420  77  Ws-Prog-Name            pic x(17) value "BS020 (1.03.00)".          
001430  77  Ws-Crt-Status           pic x(04) value spaces.                     
001440*                                                                         
001450  01  Ws-Constants.                                                       
001460      03  Ws-Discount-Rate       pic 9v99      comp-3  value 0.08.        
001470      03  Ws-Round-Trip-Eff      pic 9v99      comp-3  value 0.90.        
001480      03  filler                 pic x(01).                               
001490*                                                                         
001500  01  Ws-Reduction-Work.                                                  
001510      03  Ws-Power-Limited       pic 9(5)v9999 comp-3  value zero.        
001520      03  Ws-Energy-Numerator    pic 9(7)v9999 comp-3  value zero.        
001530      03  Ws-Energy-Limited      pic 9(5)v9999 comp-3  value zero.        
001540      03  Ws-Monthly-Savings     pic 9(9)v99   comp-3  value zero.        
001550      03  filler                 pic x(01).                               
001560*                                                                         
001570  01  Ws-Disc-Factor-Area.                                                
001580      03  Ws-Disc-Factor         pic s9v9(6)   comp-3  value 1.           
001590      03  Ws-Disc-Term           pic s9(9)v99  comp-3  value zero.        
001600      03  filler                 pic x(01).                               
001610  01  Ws-Disc-Factor-Disp redefines Ws-Disc-Factor-Area                   
001620                               pic x(11).                                 
001630*                                                                         
001640  01  Ws-Year-Sub-Area.                                                   
001650      03  Ws-Year-Sub            binary-char unsigned value zero.         
001660      03  Ws-Last-Table-Idx      binary-char unsigned value zero.         
001670      03  filler                 pic x(01).                               
001680  01  Ws-Year-Sub-Disp redefines Ws-Year-Sub-Area                         
001690                               pic x(03).                                 
001700*                                                                         
001710  01  Ws-Payback-Work.                                                    
001720      03  Ws-Payback-Found       pic x         value "N".                 
001730          88  Payback-Year-Found             value "Y".                   
001740      03  filler                 pic x(01).                               
001750*                                                                         
001760  01  Ws-Irr-Rate-Area.                                                   
001770      03  Ws-Irr-Lo              pic s9v9(6)   comp-3.                    
001780      03  Ws-Irr-Hi              pic s9v9(6)   comp-3.                    
001790      03  Ws-Irr-Mid             pic s9v9(6)   comp-3  value zero.        
001800      03  filler                 pic x(01).                               
001810  01  Ws-Irr-Rate-Disp redefines Ws-Irr-Rate-Area                         
001820                               pic x(13).                                 
001830*                                                                         
001840  01  Ws-Irr-Work.                                                        
001850      03  Ws-Irr-Npv-Lo          pic s9(9)v99  comp-3  value zero.        
001860      03  Ws-Irr-Npv-Hi          pic s9(9)v99  comp-3  value zero.        
001870      03  Ws-Irr-Npv-Mid         pic s9(9)v99  comp-3  value zero.        
001880      03  Ws-Irr-Pwr             pic s9(3)v9(6) comp-3 value zero.        
001890      03  Ws-Irr-Term            pic s9(9)v99  comp-3  value zero.        
001900      03  Ws-Irr-Found-Zero      pic x         value "N".                 
001910          88  Irr-Bracket-Has-Root            value "Y".                  
001920      03  Ws-Irr-No-Change       pic x         value "N".                 
001930          88  Irr-No-Sign-Change              value "Y".                  
001940      03  Ws-Iter-Cnt            binary-short unsigned value zero.        
001950      03  filler                 pic x(01).                               
001960*                                                                         
001970  linkage                 section.                                        
001980*---------------------------------------                                  
001990*                                                                         
002000  copy "wsbscalc.cob".                                                    
002010*                                                                         
002020  procedure division using Bs-Calc-Linkage.                               
002030*=========================================                                
002040*                                                                         
002050  bb000-Main                  section.                                    
002060*************************************                                     
002070*                                                                         
002080      perform bb010-Cost-And-Reduction.                                   
002090      perform bb020-Npv-Schedule.                                         
002100      perform bb030-Solve-Irr.                                            
002110      move    "Y"  to  Bs-Calc-Valid-Switch.                              
002120*                                                                         
002130  bb000-Exit.                                                             
002140      exit     section.                                                   
002150*                                                                         
002160  bb010-Cost-And-Reduction    section.                                    
002170*************************************                                     
002180* Rules 1 - 6 of the analysis spec sheet.                                 
002190*                                                                         
002200      compute  Bs-Calc-Total-Cost rounded =                               
002210               Bs-Calc-Batt-Cap-Kwh * Bs-Calc-Cost-Per-Kwh.               
002220*                                                                         
002230      if       Bs-Calc-Batt-Power-Kw < Bs-Calc-Peak-Load-Kw               
002240               move Bs-Calc-Batt-Power-Kw to Ws-Power-Limited             
002250      else                                                                
002260               move Bs-Calc-Peak-Load-Kw  to Ws-Power-Limited             
002270      end-if.                                                             
002280*                                                                         
002290      compute  Ws-Energy-Numerator rounded =                              
002300               Bs-Calc-Batt-Cap-Kwh * Ws-Round-Trip-Eff.                  
002310      compute  Ws-Energy-Limited   rounded =                              
002320               Ws-Energy-Numerator / Bs-Calc-Peak-Dur-Hrs.                
002330      if       Ws-Energy-Limited > Bs-Calc-Peak-Load-Kw                   
002340               move Bs-Calc-Peak-Load-Kw to Ws-Energy-Limited.            
002350*                                                                         
002360      if       Ws-Power-Limited < Ws-Energy-Limited                       
002370               compute Bs-Calc-Peak-Reduction rounded =                   
002380                        Ws-Power-Limited                                  
002390      else                                                                
002400               compute Bs-Calc-Peak-Reduction rounded =                   
002410                        Ws-Energy-Limited                                 
002420      end-if.                                                             
002430*                                                                         
002440      compute  Ws-Monthly-Savings rounded =                               
002450               Bs-Calc-Peak-Reduction * Bs-Calc-Demand-Charge.            
002460      compute  Bs-Calc-Annual-Savings rounded =                           
002470               Ws-Monthly-Savings * 12.                                   
002480*                                                                         
002490  bb010-Exit.                                                             
002500      exit     section.                                                   
002510*                                                                         
002520  bb020-Npv-Schedule          section.                                    
002530*************************************                                     
002540* Rules 7-9. Table idx 1 = year 0, idx (y+1) = year y.                    
002550*                                                                         
002560      compute  Bs-Calc-Npv-Table (1) =                                    
002570               zero - Bs-Calc-Total-Cost.                                 
002580      move     1         to  Ws-Disc-Factor.                              
002590      move     "N"       to  Ws-Payback-Work.                             
002600      add      1 to Bs-Calc-Analysis-Years                                
002610               giving Ws-Last-Table-Idx.                                  
002620*                                                                         
002630      if       Bs-Calc-Npv-Table (1) not < zero                           
002640               move "Y"  to  Ws-Payback-Work                              
002650               move zero to  Bs-Calc-Payback-Year.                        
002660*                                                                         
002670      perform  bb025-Npv-One-Year thru bb025-Exit                         
002680               varying Ws-Year-Sub from 2 by 1                            
002690               until   Ws-Year-Sub > Ws-Last-Table-Idx.                   
002700*                                                                         
002710      move     Bs-Calc-Npv-Table (Ws-Last-Table-Idx)                      
002720               to Bs-Calc-Final-Npv.                                      
002730      if       not Payback-Year-Found                                     
002740               move 99 to Bs-Calc-Payback-Year.                           
002750*                                                                         
002760  bb020-Exit.                                                             
002770      exit     section.                                                   
002780*                                                                         
002790  bb025-Npv-One-Year.                                                     
002800      compute  Ws-Disc-Factor rounded =                                   
002810               Ws-Disc-Factor * (1 + Ws-Discount-Rate).                   
002820      compute  Ws-Disc-Term   rounded =                                   
002830               Bs-Calc-Annual-Savings / Ws-Disc-Factor.                   
002840      compute  Bs-Calc-Npv-Table (Ws-Year-Sub) =                          
002850               Bs-Calc-Npv-Table (Ws-Year-Sub - 1) + Ws-Disc-Term.        
002860      if       not Payback-Year-Found                                     
002870               and Bs-Calc-Npv-Table (Ws-Year-Sub) not < zero             
002880               move "Y" to Ws-Payback-Work                                
002890               compute Bs-Calc-Payback-Year = Ws-Year-Sub - 1.            
002900*                                                                         
002910  bb025-Exit.                                                             
002920      exit.                                                               
002930*                                                                         
002940  bb030-Solve-Irr             section.                                    
002950*************************************                                     
002960* Rule 10.  Bisection of f(r) on r in -0.99 to 10.00,                     
002970*  tolerance 0.0001 on r or npv within 1 cent of                          
002980*  zero, 60 iterations max.                                               
002990*                                                                         
003000      move     zero      to  Bs-Calc-Irr-Pct.                             
003010      if       Bs-Calc-Annual-Savings = zero                              
003020               go to bb030-Exit.                                          
003030*                                                                         
003040      move     -0.99     to  Ws-Irr-Lo.                                   
003050      move     10.00     to  Ws-Irr-Hi.                                   
003060      perform  bb035-Npv-At-Rate thru bb035-Exit.                         
003070      move     Ws-Irr-Npv-Mid  to  Ws-Irr-Npv-Lo.                         
003080      move     Ws-Irr-Hi       to  Ws-Irr-Mid.                            
003090      perform  bb035-Npv-At-Rate thru bb035-Exit.                         
003100      move     Ws-Irr-Npv-Mid  to  Ws-Irr-Npv-Hi.                         
003110      move     Ws-Irr-Lo       to  Ws-Irr-Mid.                            
003120*                                                                         
003130      move     "N"  to  Ws-Irr-No-Change.                                 
003140      if       (Ws-Irr-Npv-Lo < zero and Ws-Irr-Npv-Hi < zero)            
003150         or    (Ws-Irr-Npv-Lo > zero and Ws-Irr-Npv-Hi > zero)            
003160               move "Y" to Ws-Irr-No-Change.                              
003170      if       Irr-No-Sign-Change                                         
003180               go to bb030-Exit.                                          
003190*                                                                         
003200      move     zero to Ws-Iter-Cnt.                                       
003210      perform  bb040-Bisect-Step thru bb040-Exit                          
003220               until   (Ws-Irr-Hi - Ws-Irr-Lo) < 0.0001                   
003230               or      Ws-Iter-Cnt > 60.                                  
003240*                                                                         
003250      compute  Bs-Calc-Irr-Pct rounded = Ws-Irr-Mid * 100.                
003260*                                                                         
003270  bb030-Exit.                                                             
003280      exit     section.                                                   
003290*                                                                         
003300  bb035-Npv-At-Rate.                                                      
003310* On entry Ws-Irr-Mid holds the rate to evaluate,                         
003320*  result left in Ws-Irr-Npv-Mid.                                         
003330      compute  Ws-Irr-Npv-Mid = zero - Bs-Calc-Total-Cost.                
003340      move     1    to  Ws-Irr-Pwr.                                       
003350      perform  bb038-Npv-Add-Year thru bb038-Exit                         
003360               varying Ws-Year-Sub from 1 by 1                            
003370               until   Ws-Year-Sub > Bs-Calc-Analysis-Years.              
003380*                                                                         
003390  bb035-Exit.                                                             
003400      exit.                                                               
003410*                                                                         
003420  bb038-Npv-Add-Year.                                                     
003430      compute  Ws-Irr-Pwr rounded =                                       
003440               Ws-Irr-Pwr * (1 + Ws-Irr-Mid).                             
003450      compute  Ws-Irr-Term rounded =                                      
003460               Bs-Calc-Annual-Savings / Ws-Irr-Pwr.                       
003470      add      Ws-Irr-Term to Ws-Irr-Npv-Mid.                             
003480*                                                                         
003490  bb038-Exit.                                                             
003500      exit.                                                               
003510*                                                                         
003520  bb040-Bisect-Step.                                                      
003530      compute  Ws-Irr-Mid rounded = (Ws-Irr-Lo + Ws-Irr-Hi) / 2.          
003540      perform  bb035-Npv-At-Rate thru bb035-Exit.                         
003550      if       Ws-Irr-Npv-Mid <= 0.01 and Ws-Irr-Npv-Mid >= -0.01         
003560               move Ws-Irr-Hi to Ws-Irr-Lo                                
003570               go to bb040-Exit.                                          
003580      if       (Ws-Irr-Npv-Lo < zero and Ws-Irr-Npv-Mid < zero)           
003590         or    (Ws-Irr-Npv-Lo > zero and Ws-Irr-Npv-Mid > zero)           
003600               move Ws-Irr-Mid to Ws-Irr-Lo                               
003610               move Ws-Irr-Npv-Mid to Ws-Irr-Npv-Lo                       
003620      else                                                                
003630               move Ws-Irr-Mid to Ws-Irr-Hi                               
003640      end-if.                                                             
003650      add      1 to Ws-Iter-Cnt.                                          
003660*                                                                         
003670  bb040-Exit.                                                             
003680      exit.                                                               
003690*                                                                         
003700  bb999-End-Of-Module.                                                    
003710      exit     program.                                                   
003720*                                                                         
