000100*****************************************************                     
000110*                                                   *                     
000120*   Record Definition For Analysis Results File    *                      
000130*        (Battery Storage Analysis)                *                      
000140*      No key - one record per accepted scenario   *                      
000150*****************************************************                     
000160*  File size 60 bytes - line sequential, fixed layout.                    
000170*                                                                         
000180* 02/01/26 rhh - Created.                                                 
000190* 15/01/26 djf - Irr-Pct widened by 1 digit after Reeves'                 
000200*                high-capex rerun overflowed zz9.99, filler               
000210*                reduced to suit.                                         
000220*                                                                         
000230  FD  Results-Out-File                                                    
000240      label records are standard                                          
000250      record contains 60 characters.                                      
000260*                                                                         
000270*  Dollars/kw/pct fields below carry 2 implied decimals,                  
000280*  payback year 99 means never-recovers-in-horizon.                       
000290  01  BS-Result-Record.                                                   
000300      03  BS-Res-Id                pic x(08).                             
000310      03  BS-Res-Total-Cost        pic s9(09)v99.                         
000320      03  BS-Res-Peak-Reduction    pic  9(05)v99.                         
000330      03  BS-Res-Annual-Savings    pic  9(09)v99.                         
000340      03  BS-Res-Final-Npv         pic s9(09)v99.                         
000350      03  BS-Res-Irr-Pct           pic s9(03)v99.                         
000360      03  BS-Res-Payback-Year      pic  9(02).                            
000370      03  filler                   pic  x(05).                            
000380*                                                                         
