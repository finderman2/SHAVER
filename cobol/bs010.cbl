000100*****************************************************                     
000110*                                                   *                     
000120*   Battery Storage Peak Shaving Analysis Batch    *                      
000130*                                                   *                     
000140*****************************************************                     
000150*                                                                         
000160  identification          division.                                       
000170*=======================================                                  
000180*                                                                         
000190       program-id.         bs010.                                         
000200       author.             D J Fenwick.                                   
000210       installation.       Meridian Data Systems.                         
000220       date-written.       12/02/87.                                      
000230       date-compiled.                                                     
000240       security.           Copyright (C) 1987-2026 and                    
000250                            later, R A Sellers.                           
000260                            Distributed under the GNU                     
000270                            General Public License.                       
000280                            See file COPYING.                             
000290*                                                                         
000300*    Remarks.             Main driver for the battery                     
000310*                          storage peak-shaving study.                    
000320*                          Reads one scenario record                      
000330*                          per candidate battery/load                     
000340*                          combination, validates it,                     
000350*                          calls bs020 to derive cost,                    
000360*                          reduction, savings, NPV                        
000370*                          schedule, payback year and                     
000380*                          IRR, writes a results                          
000390*                          record and a report detail                     
000400*                          line, and prints grand                         
000410*                          totals at end of run.                          
000420*                                                                         
000430*    Version.             See Ws-Prog-Name below.                         
000440*                                                                         
000450*    Called Modules.      bs020 - cash flow engine.                       
000460*                                                                         
000470*    Functions Used.      None - intrinsic FUNCTIONs                      
000480*                          not used, see House Std                        
000490*                          14.                                            
000500*                                                                         
000510*    Files Used.          Scenario-In-File  (input)                       
000520*                          Results-Out-File  (output)                     
000530*                          Print-File        (report)                     
000540*                                                                         
000550*    Error Messages Used. BS001 - BS004, see                              
000560*                          Error-Messages below.                          
000570*                                                                         
000580* Changes:                                                                
000590* 12/02/87 djf - 1.00.00 Created for the Fenwick                          
000600*                Utility Economics job.                                   
000610* 03/09/87 djf - 1.00.01 Added reject line and                            
000620*                reject count, per Reeves memo of                         
000630*                28/08/87 on bad test data.                               
000640* 22/01/88 rhh - 1.01.00 Split cash flow maths into                       
000650*                bs020 as a CALLed subprogram so the                      
000660*                figures can be re-used by a later                        
000670*                what-if screen.                                          
000680* 15/06/90 srp - 1.01.01 Grand total line widened,                        
000690*                was truncating on large portfolios.                      
000700* 19/03/94 tmo - 1.01.02 Report heading date now                          
000710*                taken from the system clock, was a                       
000720*                hard-coded run date.                                     
000730* 14/01/99 tmo - 1.02.00 Year 2000 date field review                      
000740*                - heading date field widened to a                        
000750*                4 digit year, UK/USA/Intl formats                        
000760*                unaffected.                                              
000770* 30/08/02 djf - 1.02.01 Analysis-Years range raised                      
000780*                to 30 years to match bs020 table.                        
000790* 16/04/24 ras         - Copyright notice update                          
000800*                superseding all previous notices.                        
000810* 09/01/26 rhh - 1.03.00 Re-coded from the old                            
000820*                bs-calc worksheet macro as a proper                      
000830*                batch pair with bs020.                                   
000840*                                                                         
000850*****************************************************                     
000860*                                                                         
000870* Copyright Notice.                                                       
000880* ****************                                                        
000890*                                                                         
000900* This notice supersedes all prior copyright notices.                     
000910*                                                                         
000920* These files and programs are part of the Meridian                       
000930* Energy Systems suite and is Copyright (c)                               
000940* R A Sellers, 1976-2026 and later.                                       
000950*                                                                         
000960* This program is free software; you can redistribute                     
000970* it and/or modify it under the terms of the GNU                          
000980* General Public License as published by the Free                         
000990* Software Foundation, version 3 and later, as                            
001000* revised for personal usage only and that includes                       
001010* use within a business but excludes repackaging or                       
001020* resale in any way.                                                      
001030*                                                                         
001040* This program is distributed in the hope that it                         
001050* will be useful, but WITHOUT ANY WARRANTY, without                       
001060* even the implied warranty of MERCHANTABILITY or                         
001070* FITNESS FOR A PARTICULAR PURPOSE.                                       
001080*                                                                         
001090* You should have received a copy of the GNU General                      
001100* Public License along with this program; see the                         
001110* file COPYING.                                                           
001120*                                                                         
001130*****************************************************                     
001140*                                                                         
001150  environment             division.                                       
001160*=======================================                                  
001170*                                                                         
001180  configuration           section.                                        
001190  special-names.                                                          
001200      CRT STATUS    is  Ws-Crt-Status.                                    
001210*                                                                         
001220  input-output            section.                                        
001230*---------------------------------------                                  
001240      file-control.                                                       
001250      copy "selbsscn.cob".                                                
001260      copy "selbsres.cob".                                                
001270      copy "selbsprt.cob".                                                
001280*                                                                         
001290  data                    division.                                       
001300*=======================================                                  
001310*                                                                         
001320  file section.                                                           
001330*---------------------------------------                                  
001340*                                                                         
001350  copy "fdbsscn.cob".                                                     
001360  copy "fdbsres.cob".                                                     
001370*                                                                         
001380  fd  Print-File                                                          
001390      reports are Bs-Analysis-Report.                                     
001400*                                                                         
001410  working-storage         section.                                        
001420*---------------------------------------                                  
001430*                                                                         
001440  77  Ws-Prog-Name            pic x(17) value "BS010 (1.03.00)".          
001450  77  Ws-Crt-Status           pic x(04) value spaces.                     
001460*                                                                         
001470  01  Ws-File-Status.                                                     
001480      03  BS-Scn-Status          pic xx.                                  
001490      03  BS-Res-Status          pic xx.                                  
001500      03  BS-Prt-Status          pic xx.                                  
001510      03  filler                 pic x(01).                               
001520*                                                                         
001530  01  Ws-Run-Switches.                                                    
001540      03  Ws-End-Of-Scn          pic x        value "N".                  
001550          88  End-Of-Scenarios             value "Y".                     
001560      03  filler                 pic x(01).                               
001570*                                                                         
001580  01  Ws-Run-Counters.                                                    
001590      03  Ws-Scn-Read-Cnt        binary-short unsigned value zero.        
001600      03  Ws-Accept-Cnt          binary-short unsigned value zero.        
001610      03  Ws-Reject-Cnt          binary-short unsigned value zero.        
001620      03  Ws-Page-Lines          binary-char  unsigned value 56.          
001630      03  filler                 pic x(01).                               
001640*                                                                         
001650  01  Ws-Grand-Totals.                                                    
001660      03  Ws-Tot-System-Cost     pic s9(11)v99 comp-3 value zero.         
001670      03  Ws-Tot-Annual-Savings  pic s9(11)v99 comp-3 value zero.         
001680      03  Ws-Tot-Final-Npv       pic s9(11)v99 comp-3 value zero.         
001690      03  filler                 pic x(01).                               
001700*                                                                         
001710  01  Ws-Date-Formats.                                                    
001720      03  Ws-Run-Date            pic x(10)   value spaces.                
001730      03  Ws-UK redefines Ws-Run-Date.                                    
001740          05  Ws-Uk-Days         pic 99.                                  
001750          05  filler             pic x.                                   
001760          05  Ws-Uk-Month        pic 99.                                  
001770          05  filler             pic x.                                   
001780          05  Ws-Uk-Year         pic 9(4).                                
001790      03  Ws-USA redefines Ws-Run-Date.                                   
001800          05  Ws-Usa-Month       pic 99.                                  
001810          05  filler             pic x.                                   
001820          05  Ws-Usa-Days        pic 99.                                  
001830          05  filler             pic x.                                   
001840          05  Ws-Usa-Year        pic 9(4).                                
001850      03  Ws-Intl redefines Ws-Run-Date.                                  
001860          05  Ws-Intl-Year       pic 9(4).                                
001870          05  filler             pic x.                                   
001880          05  Ws-Intl-Month      pic 99.                                  
001890          05  filler             pic x.                                   
001900          05  Ws-Intl-Days       pic 99.                                  
001910*                                                                         
001920  01  Ws-Today.                                                           
001930      03  Ws-Today-YY            pic 9(4).                                
001940      03  Ws-Today-MM            pic 99.                                  
001950      03  Ws-Today-DD            pic 99.                                  
001960      03  filler                 pic x(01).                               
001970*                                                                         
001980  01  Error-Messages.                                                     
001990      03  BS001  pic x(40) value                                          
002000          "BS001 Scenario file not found - run end".                      
002010      03  BS002  pic x(40) value                                          
002020          "BS002 Scenario file open error, code =".                       
002030      03  BS003  pic x(40) value                                          
002040          "BS003 Results file open error, code =".                        
002050      03  BS004  pic x(40) value                                          
002060          "BS004 No scenario records on the file".                        
002070      03  filler                 pic x(01).                               
002080*                                                                         
002090  copy "wsbscalc.cob".                                                    
002100*                                                                         
002110  report section.                                                         
002120*---------------------------------------                                  
002130*                                                                         
002140  rd  Bs-Analysis-Report                                                  
002150      control       Final                                                 
002160      page limit    Ws-Page-Lines                                         
002170      heading       1                                                     
002180      first detail  5                                                     
002190      last  detail  Ws-Page-Lines.                                        
002200*                                                                         
002210  01  Bs-Rpt-Head    type page heading.                                   
002220      03  line   1.                                                       
002230          05  col  1   pic x(17)  source Ws-Prog-Name.                    
002240          05  col 45   pic x(37) value                                    
002250              "Battery Storage Peak Shaving Analysis".                    
002260          05  col 118  pic x(5)  value "Page ".                           
002270          05  col 123  pic zz9   source Page-Counter.                     
002280      03  line   2.                                                       
002290          05  col  45  pic x(10) source Ws-Run-Date.                      
002300      03  line   4.                                                       
002310          05  col   1  pic x(8)  value "Scenario".                        
002320          05  col  13  pic x(9)  value "Tot. Cost".                       
002330          05  col  27  pic x(10) value "Reduction".                       
002340          05  col  40  pic x(14) value "Annual Savings".                  
002350          05  col  58  pic x(9)  value "Final NPV".                       
002360          05  col  71  pic x(5)  value "IRR %".                           
002370          05  col  80  pic x(8)  value "Payback".                         
002380          05  col 130  pic x(03) value spaces.                            
002390*                                                                         
002400  01  Bs-Rpt-Detail  type detail.                                         
002410      03  line plus 1.                                                    
002420          05  col   1  pic x(8)   source Bs-Res-Id.                       
002430          05  col  11  pic $$,$$$,$$9.99                                  
002440                        source Bs-Res-Total-Cost.                         
002450          05  col  27  pic zz9.99                                         
002460                        source Bs-Res-Peak-Reduction.                     
002470          05  col  38  pic $$,$$$,$$9.99                                  
002480                        source Bs-Res-Annual-Savings.                     
002490          05  col  56  pic $$,$$$,$$9.99-                                 
002500                        source Bs-Res-Final-Npv.                          
002510          05  col  72  pic zz9.99-                                        
002520                        source Bs-Res-Irr-Pct.                            
002530          05  col  81  pic z9    source Bs-Res-Payback-Year               
002540                        present when                                      
002550                        Bs-Res-Payback-Year not = 99.                     
002560          05  col  81  pic x(5)  value "NEVER"                            
002570                        present when                                      
002580                        Bs-Res-Payback-Year = 99.                         
002590          05  col 130  pic x(03) value spaces.                            
002600*                                                                         
002610  01  Bs-Rpt-Reject  type detail.                                         
002620      03  line plus 1.                                                    
002630          05  col   1  pic x(8)  source BS-Scn-Id.                        
002640          05  col  11  pic x(9)  value "Rejected-".                       
002650          05  col  20  pic x(20)                                          
002660              source Bs-Calc-Bad-Field-Name.                              
002670          05  col 130  pic x(03) value spaces.                            
002680*                                                                         
002690  01  type control footing final line plus 2.                             
002700      03  col   1  pic x(21) value                                        
002710          "Scenarios Accepted -".                                         
002720      03  col  23  pic zzz9  source Ws-Accept-Cnt.                        
002730      03  col  30  pic x(20) value                                        
002740          "Scenarios Rejected -".                                         
002750      03  col  51  pic zzz9  source Ws-Reject-Cnt.                        
002760      03  col 130  pic x(03) value spaces.                                
002770  01  type control footing final line plus 1.                             
002780      03  col   1  pic x(20) value                                        
002790          "Total System Cost -".                                          
002800      03  col  22  pic $$,$$$,$$$,$$9.99                                  
002810                    source Ws-Tot-System-Cost.                            
002820      03  col  42  pic x(23) value                                        
002830          "Total Annual Savings -".                                       
002840      03  col  66  pic $$,$$$,$$$,$$9.99                                  
002850                    source Ws-Tot-Annual-Savings.                         
002860      03  col 130  pic x(03) value spaces.                                
002870  01  type control footing final line plus 1.                             
002880      03  col   1  pic x(17) value                                        
002890          "Total Final NPV -".                                            
002900      03  col  19  pic $$,$$$,$$$,$$9.99-                                 
002910                    source Ws-Tot-Final-Npv.                              
002920      03  col 130  pic x(03) value spaces.                                
002930*                                                                         
002940  procedure division.                                                     
002950*===================                                                      
002960*                                                                         
002970  aa000-Main                  section.                                    
002980*************************************                                     
002990*                                                                         
003000      perform  aa010-Open-Bs-Files.                                       
003010      perform  aa050-Process-Scenarios thru aa050-Exit.                   
003020      perform  aa900-Close-Bs-Files.                                      
003030      stop     run.                                                       
003040*                                                                         
003050  aa010-Open-Bs-Files.                                                    
003060      accept   Ws-Today from date yyyymmdd.                               
003070      move     Ws-Today-DD   to  Ws-Uk-Days.                              
003080      move     Ws-Today-MM   to  Ws-Uk-Month.                             
003090      move     Ws-Today-YY   to  Ws-Uk-Year.                              
003100      move     Ws-UK         to  Ws-Run-Date.                             
003110*                                                                         
003120      open     input  Scenario-In-File.                                   
003130      if       BS-Scn-Status not = "00"                                   
003140               display BS002 BS-Scn-Status                                
003150               display BS001                                              
003160               stop run.                                                  
003170*                                                                         
003180      open     output Results-Out-File.                                   
003190      if       BS-Res-Status not = "00"                                   
003200               display BS003 BS-Res-Status                                
003210               close   Scenario-In-File                                   
003220               stop run.                                                  
003230*                                                                         
003240      open     output Print-File.                                         
003250*                                                                         
003260  aa900-Close-Bs-Files.                                                   
003270      close    Scenario-In-File.                                          
003280      close    Results-Out-File.                                          
003290      close    Print-File.                                                
003300*                                                                         
003310  aa000-Exit.                                                             
003320      exit     section.                                                   
003330*                                                                         
003340  aa050-Process-Scenarios     section.                                    
003350*************************************                                     
003360*                                                                         
003370      initiate Bs-Analysis-Report.                                        
003380      perform  aa060-Read-Scenario thru aa060-Exit.                       
003390      perform  aa070-Process-One-Scn thru aa070-Exit                      
003400               until   End-Of-Scenarios.                                  
003410      if       Ws-Scn-Read-Cnt = zero                                     
003420               display BS004.                                             
003430      terminate Bs-Analysis-Report.                                       
003440*                                                                         
003450  aa050-Exit.                                                             
003460      exit     section.                                                   
003470*                                                                         
003480  aa060-Read-Scenario.                                                    
003490      read     Scenario-In-File                                           
003500               at end   set End-Of-Scenarios to true                      
003510               not at end                                                 
003520                        add 1 to Ws-Scn-Read-Cnt                          
003530               end-read.                                                  
003540*                                                                         
003550  aa060-Exit.                                                             
003560      exit.                                                               
003570*                                                                         
003580  aa070-Process-One-Scn.                                                  
003590      perform  aa030-Validate-Scenario.                                   
003600      if       Bs-Calc-Is-Valid                                           
003610               perform aa040-Call-Calc-Engine                             
003620               perform aa090-Write-Result                                 
003630               generate Bs-Rpt-Detail                                     
003640               perform aa110-Accumulate-Totals                            
003650               add     1 to Ws-Accept-Cnt                                 
003660      else                                                                
003670               generate Bs-Rpt-Reject                                     
003680               add     1 to Ws-Reject-Cnt.                                
003690      perform  aa060-Read-Scenario thru aa060-Exit.                       
003700*                                                                         
003710  aa070-Exit.                                                             
003720      exit.                                                               
003730*                                                                         
003740  aa030-Validate-Scenario.                                                
003750* Rule 11 - first out of range field wins the reject.                     
003760      set      Bs-Calc-Is-Valid to true.                                  
003770      move     spaces to Bs-Calc-Bad-Field-Name.                          
003780*                                                                         
003790      if       BS-Scn-Peak-Load-Kw < 10                                   
003800         or    BS-Scn-Peak-Load-Kw > 1000                                 
003810               set  Bs-Calc-Is-Invalid to true                            
003820               move "PEAK-LOAD-KW" to Bs-Calc-Bad-Field-Name              
003830      else if  BS-Scn-Peak-Dur-Hrs < 0.5                                  
003840         or    BS-Scn-Peak-Dur-Hrs > 8.0                                  
003850               set  Bs-Calc-Is-Invalid to true                            
003860               move "PEAK-DUR-HRS" to Bs-Calc-Bad-Field-Name              
003870      else if  BS-Scn-Batt-Power-Kw < 10                                  
003880         or    BS-Scn-Batt-Power-Kw > 1000                                
003890               set  Bs-Calc-Is-Invalid to true                            
003900               move "BATT-POWER-KW" to Bs-Calc-Bad-Field-Name             
003910      else if  BS-Scn-Batt-Cap-Kwh < 10                                   
003920         or    BS-Scn-Batt-Cap-Kwh > 2000                                 
003930               set  Bs-Calc-Is-Invalid to true                            
003940               move "BATT-CAP-KWH" to Bs-Calc-Bad-Field-Name              
003950      else if  BS-Scn-Demand-Charge < 5                                   
003960         or    BS-Scn-Demand-Charge > 50                                  
003970               set  Bs-Calc-Is-Invalid to true                            
003980               move "DEMAND-CHARGE" to Bs-Calc-Bad-Field-Name             
003990      else if  BS-Scn-Cost-Per-Kwh < 100                                  
004000         or    BS-Scn-Cost-Per-Kwh > 1000                                 
004010               set  Bs-Calc-Is-Invalid to true                            
004020               move "COST-PER-KWH" to Bs-Calc-Bad-Field-Name              
004030      else if  BS-Scn-Analysis-Years < 5                                  
004040         or    BS-Scn-Analysis-Years > 30                                 
004050               set  Bs-Calc-Is-Invalid to true                            
004060               move "ANALYSIS-YEARS" to Bs-Calc-Bad-Field-Name            
004070      end-if.                                                             
004080*                                                                         
004090  aa040-Call-Calc-Engine.                                                 
004100      move     BS-Scn-Peak-Load-Kw   to Bs-Calc-Peak-Load-Kw.             
004110      move     BS-Scn-Peak-Dur-Hrs   to Bs-Calc-Peak-Dur-Hrs.             
004120      move     BS-Scn-Batt-Power-Kw  to Bs-Calc-Batt-Power-Kw.            
004130      move     BS-Scn-Batt-Cap-Kwh   to Bs-Calc-Batt-Cap-Kwh.             
004140      move     BS-Scn-Demand-Charge  to Bs-Calc-Demand-Charge.            
004150      move     BS-Scn-Cost-Per-Kwh   to Bs-Calc-Cost-Per-Kwh.             
004160      move     BS-Scn-Analysis-Years to Bs-Calc-Analysis-Years.           
004170      call     "bs020" using Bs-Calc-Linkage.                             
004180*                                                                         
004190  aa090-Write-Result.                                                     
004200      move     BS-Scn-Id             to BS-Res-Id.                        
004210      move     Bs-Calc-Total-Cost    to BS-Res-Total-Cost.                
004220      move     Bs-Calc-Peak-Reduction to BS-Res-Peak-Reduction.           
004230      move     Bs-Calc-Annual-Savings to BS-Res-Annual-Savings.           
004240      move     Bs-Calc-Final-Npv     to BS-Res-Final-Npv.                 
004250      move     Bs-Calc-Irr-Pct       to BS-Res-Irr-Pct.                   
004260      move     Bs-Calc-Payback-Year  to BS-Res-Payback-Year.              
004270      write    BS-Result-Record.                                          
004280*                                                                         
004290  aa110-Accumulate-Totals.                                                
004300      add      Bs-Calc-Total-Cost    to Ws-Tot-System-Cost.               
004310      add      Bs-Calc-Annual-Savings to Ws-Tot-Annual-Savings.           
004320      add      Bs-Calc-Final-Npv     to Ws-Tot-Final-Npv.                 
004330*                                                                         
