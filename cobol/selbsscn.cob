000100*  02/01/26 rhh - Created.                                                
000110*                                                                         
000120      select Scenario-In-File   assign to "SCENARIOIN"                    
000130             organization  is line sequential                             
000140             file status   is BS-Scn-Status.                              
000150*                                                                         
