000100*****************************************************                     
000110*                                                   *                     
000120*  Working Storage / Linkage For The Battery        *                     
000130*      Storage Cash-Flow Calculation Interface      *                     
000140*      Passed by CALL between BS010 and BS020       *                     
000150*****************************************************                     
000160*  Block size 76 bytes.                                                   
000170*                                                                         
000180* 04/01/26 rhh - Created.                                                 
000190* 09/01/26 rhh - Added Bad-Field-Name for rule 11 rejects.                
000200* 22/01/26 djf - NPV table occurs 31, index 1 is year 0.                  
000210*                                                                         
000220 01  BS-Calc-Linkage.                                                     
000230     03  BS-Calc-Inputs.                                                  
000240         05  BS-Calc-Peak-Load-Kw      pic 9(4).                          
000250         05  BS-Calc-Peak-Dur-Hrs      pic 9(2)v9.                        
000260         05  BS-Calc-Batt-Power-Kw     pic 9(4).                          
000270         05  BS-Calc-Batt-Cap-Kwh      pic 9(4).                          
000280         05  BS-Calc-Demand-Charge     pic 9(2).                          
000290         05  BS-Calc-Cost-Per-Kwh      pic 9(4).                          
000300         05  BS-Calc-Analysis-Years    pic 9(2).                          
000310         05  filler                    pic x(01).                         
000320*  Npv-Table index 1 = year 0, index (y+1) = year y,                      
000330*   occurs 31 covers year 0 through year 30.                              
000340     03  BS-Calc-Outputs.                                                 
000350         05  BS-Calc-Total-Cost        pic s9(9)v99.                      
000360         05  BS-Calc-Peak-Reduction    pic 9(5)v99.                       
000370         05  BS-Calc-Annual-Savings    pic 9(9)v99.                       
000380         05  BS-Calc-Npv-Table         pic s9(9)v99  comp-3               
000390                                        occurs 31.                        
000400         05  BS-Calc-Final-Npv         pic s9(9)v99.                      
000410         05  BS-Calc-Irr-Pct           pic s9(3)v99.                      
000420         05  BS-Calc-Payback-Year      pic 9(2).                          
000430         05  filler                    pic x(01).                         
000440     03  BS-Calc-Validation.                                              
000450         05  BS-Calc-Valid-Switch      pic x.                             
000460             88  BS-Calc-Is-Valid              value "Y".                 
000470             88  BS-Calc-Is-Invalid            value "N".                 
000480         05  BS-Calc-Bad-Field-Name    pic x(20).                         
000490         05  filler                    pic x(01).                         
000500     03  filler                        pic x(04).                         
000510*                                                                         
